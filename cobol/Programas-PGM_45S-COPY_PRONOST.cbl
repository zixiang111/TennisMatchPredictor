000100*////////////////// (PRONOSTICO) //////////////////////////////
000200****************************************************************
000300*     COPY CPPRONOS                                           *
000400*     LAYOUT RESULTADO DE PRONOSTICO DE PARTIDO               *
000500*     ARCHIVO SALPRONO (SALIDA MOTOR DE REGLAS)               *
000600*     LARGO REGISTRO = 200 BYTES (198 DE CAMPOS + 2 DE         *
000700*     RELLENO PARA USO FUTURO)                                 *
000800****************************************************************
000900 01  REG-PREDICTION-RESULT.
001000*        POSICION RELATIVA (001:30) NOMBRE JUGADOR 1 (ECO)
001100     03  PLAYER1-NAME            PIC X(30) VALUE SPACES.
001200*        POSICION RELATIVA (031:30) NOMBRE JUGADOR 2 (ECO)
001300     03  PLAYER2-NAME            PIC X(30) VALUE SPACES.
001400*        POSICION RELATIVA (061:05) PROBABILIDAD DE TRIUNFO
001500*        JUGADOR 1 - RANGO 0,3000 A 0,7000
001600     03  PLAYER1-WIN-PROB        PIC S9V9(04) VALUE ZEROS.
001700*        POSICION RELATIVA (066:05) PROBABILIDAD DE TRIUNFO
001800*        JUGADOR 2 = 1 MENOS PLAYER1-WIN-PROB
001900     03  PLAYER2-WIN-PROB        PIC S9V9(04) VALUE ZEROS.
002000*        POSICION RELATIVA (071:30) NOMBRE DEL GANADOR PREVISTO
002100     03  PREDICTED-WINNER        PIC X(30) VALUE SPACES.
002200*        POSICION RELATIVA (101:05) CONFIANZA = MAYOR DE LAS
002300*        DOS PROBABILIDADES DE TRIUNFO
002400     03  CONFIDENCE              PIC S9V9(04) VALUE ZEROS.
002500*        POSICION RELATIVA (106:06) NIVEL DE CONFIANZA
002600*        HIGH / MEDIUM / LOW
002700     03  CONFIDENCE-LEVEL        PIC X(06) VALUE SPACES.
002800*        POSICION RELATIVA (112:11) RECOMENDACION DE APUESTA
002900*        STRONG_WIN / WIN / MODERATE / SLIGHT / AVOID
003000     03  RECOMMENDATION          PIC X(11) VALUE SPACES.
003100*        POSICION RELATIVA (123:30) NOMBRE DEL TORNEO (ECO)
003200     03  TOURNAMENT              PIC X(30) VALUE SPACES.
003300*        POSICION RELATIVA (153:06) SUPERFICIE DE CANCHA (ECO)
003400     03  SURFACE                 PIC X(06) VALUE SPACES.
003500*        POSICION RELATIVA (159:40) TEXTO NARRATIVO FIJO
003600     03  KEY-FACTORS             PIC X(40) VALUE SPACES.
003700*        POSICION RELATIVA (199:02) RELLENO PARA USO FUTURO
003800     03  FILLER                  PIC X(02) VALUE SPACES.
003900*
004000*    VISTA ALTERNATIVA DE REGISTRO COMPLETO (PARA EL MOVE
004100*    HACIA EL FD DE SALIDA -> VER PARRAFO 6000-GRABAR-PRONOST-I)
004200 01  REG-PREDICTION-RESULT-ALT REDEFINES REG-PREDICTION-RESULT.
004300     03  WS-PREDICTION-RESULT-TEXTO  PIC X(200).
004400*///////////////////////////////////////////////////////////////
