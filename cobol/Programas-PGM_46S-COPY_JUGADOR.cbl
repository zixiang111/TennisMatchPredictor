000100*////////////////// (JUGADOR) /////////////////////////////////
000200****************************************************************
000300*     COPY CPJUGADO                                           *
000400*     LAYOUT ESTADISTICAS DE CARRERA DEL JUGADOR              *
000500*     ARCHIVO ENTSALJU (ENTRADA/SALIDA CALCULO DE CARRERA)    *
000600*     LARGO REGISTRO = 100 BYTES (96 DE CAMPOS + 4 DE          *
000700*     RELLENO PARA USO FUTURO)                                 *
000800****************************************************************
000900 01  REG-PLAYER-STATS.
001000*        POSICION RELATIVA (01:09) IDENTIFICADOR DE JUGADOR
001100     03  PLAYER-ID               PIC 9(09) VALUE ZEROS.
001200*        POSICION RELATIVA (10:30) NOMBRE DEL JUGADOR
001300     03  PLAYER-NAME             PIC X(30) VALUE SPACES.
001400*        POSICION RELATIVA (40:03) CODIGO DE PAIS (COI)
001500     03  PLAYER-COUNTRY          PIC X(03) VALUE SPACES.
001600*        POSICION RELATIVA (43:04) RANKING MUNDIAL ACTUAL
001700     03  PLAYER-RANK             PIC 9(04) VALUE ZEROS.
001800*        POSICION RELATIVA (47:09) PUNTOS DE RANKING ACTUAL
001900     03  PLAYER-POINTS           PIC 9(09) VALUE ZEROS.
002000*        POSICION RELATIVA (56:05) PARTIDOS JUGADOS EN CARRERA
002100*        CAMPO LEIDO EN FORMA ALFANUMERICA -> VER REDEFINES
002200*        MAS ABAJO (PUEDE LLEGAR EN BLANCO = NO INFORMADO)
002300     03  CAREER-MATCHES          PIC 9(05) VALUE ZEROS.
002400*        POSICION RELATIVA (61:05) PARTIDOS GANADOS EN CARRERA
002500     03  CAREER-WINS             PIC 9(05) VALUE ZEROS.
002600*        POSICION RELATIVA (66:07) PORCENTAJE DE PARTIDOS
002700*        GANADOS = (CAREER-WINS / CAREER-MATCHES) X 100
002800     03  WIN-PERCENTAGE          PIC S9(03)V9(04) VALUE ZEROS.
002900*        POSICION RELATIVA (73:04) TITULOS GANADOS EN CARRERA
003000     03  CAREER-TITLES           PIC 9(04) VALUE ZEROS.
003100*        POSICION RELATIVA (77:20) NOTA LIBRE DE PREFERENCIA
003200*        DE SUPERFICIE
003300     03  SURFACE-PREFERENCES     PIC X(20) VALUE SPACES.
003400*        POSICION RELATIVA (97:04) RELLENO PARA USO FUTURO
003500     03  FILLER                  PIC X(04) VALUE SPACES.
003600*
003700*    VISTA ALTERNATIVA DE REGISTRO COMPLETO (PARA EL MOVE
003800*    HACIA EL FD -> VER PARRAFOS 2100/2300 DE PROGM46S)
003900 01  REG-PLAYER-STATS-ALT REDEFINES REG-PLAYER-STATS.
004000     03  WS-PLAYER-STATS-TEXTO   PIC X(100).
004100*
004200*    VISTA ALFANUMERICA DE CAREER-MATCHES (EL ARCHIVO DE
004300*    ORIGEN PUEDE TRAER EL CAMPO EN BLANCO CUANDO EL DATO NO
004400*    FUE INFORMADO; SE LEE COMO X(05) Y SE PRUEBA SPACES ANTES
004500*    DE USARLO EN FORMA NUMERICA EN 2200-CALC-PORCENTAJE-I)
004600 01  REDEF-CAREER-MATCHES REDEFINES REG-PLAYER-STATS.
004700     03  FILLER                  PIC X(55).
004800     03  WS-CAREER-MATCHES-ALFA  PIC X(05).
004900     03  FILLER                  PIC X(40).
005000*////////////////////////////////////////////////////////////////
