000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PROGM46S.
000300 AUTHOR.        H. GOMEZ OCHOA.
000400 INSTALLATION.  CENTRO DE COMPUTOS KC02803.
000500 DATE-WRITTEN.  21/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL AREA DE
000800                SISTEMAS. PROHIBIDA SU REPRODUCCION.
000900*****************************************************************
001000*                         P R O G M 4 6 S                       *
001100*                         ===============                       *
001200*   CALCULO DE PORCENTAJE DE PARTIDOS GANADOS EN CARRERA PARA   *
001300*   LA BASE DE JUGADORES DE TENIS.  LEE EL MAESTRO DE            *
001400*   ESTADISTICAS DE CARRERA, CALCULA EL PORCENTAJE DE PARTIDOS  *
001500*   GANADOS SOBRE PARTIDOS JUGADOS Y GRABA EL REGISTRO           *
001600*   ENRIQUECIDO EN EL ARCHIVO DE SALIDA QUE USA EL MOTOR DE      *
001700*   REGLAS DE PRONOSTICO (PROGM45S) COMO DATO DE ENTRADA.       *
001800*****************************************************************
001900*   HISTORIAL DE MODIFICACIONES                                 *
002000*   -----------------------------------------------------------*
002100*   21/03/1989  HGO  ALTA INICIAL DEL PROGRAMA. LECTURA,        *
002200*                    CALCULO DE PORCENTAJE Y GRABACION.         *
002300*   02/08/1989  RAA  SE ALINEA EL LARGO DE REGISTRO CON EL      *
002400*                    NUEVO ARCHIVO DE RECHAZOS DE PROGM45S      *
002500*                    (TICKET CS-0447).                          *
002600*   30/05/1993  DFR  SE PROTEGE CONTRA DIVISION POR CERO CUANDO  *
002700*                    EL PARTIDO NO TRAE CANTIDAD DE PARTIDOS     *
002800*                    JUGADOS (OBSERVACION DE AUDITORIA           *
002900*                    AI-93-008).                                 *
003000*   19/11/1998  MLG  AMPLIACION DE SIGLO EN LA FECHA DEL         *
003100*                    RESUMEN DE CORRIDA (PROYECTO Y2K-1044).    *
003200*   05/02/1999  MLG  SEGUNDA ETAPA DEL PROYECTO Y2K-1044:       *
003300*                    VENTANA DE SIGLO PARA ANIOS DE DOS         *
003400*                    POSICIONES DEVUELTOS POR EL SISTEMA        *
003500*                    OPERATIVO.                                 *
003600*   03/10/2006  PSC  ESTANDARIZACION DE NOMBRES DE CAMPO CON    *
003700*                    EL AREA DE ANALISIS DEPORTIVO (CS-1390).   *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-390.
004200 OBJECT-COMPUTER.  IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON STATUS IS WS-TRAZA-ACTIVA.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ENTSALJU  ASSIGN DDJUGAD
004900         FILE STATUS IS FS-ENTSALJU.
005000     SELECT SALJUGAD  ASSIGN DDJUGSL
005100         FILE STATUS IS FS-SALJUGAD.
005200 DATA DIVISION.
005300 FILE SECTION.
005400*    MAESTRO DE ESTADISTICAS DE CARRERA DEL JUGADOR (ENTRADA)
005500 FD  ENTSALJU
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD.
005800 01  REG-ENTRADA-JUGADOR         PIC X(100).
005900*    MAESTRO DE ESTADISTICAS CON PORCENTAJE CALCULADO (SALIDA)
006000 FD  SALJUGAD
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD.
006300 01  REG-SALIDA-JUGADOR          PIC X(100).
006400
006500 WORKING-STORAGE SECTION.
006600*
006700*    INDICADORES DE ESTADO DE ARCHIVO
006800*
006900 77  FS-ENTSALJU                 PIC X(02) VALUE SPACES.
007000 77  FS-SALJUGAD                 PIC X(02) VALUE SPACES.
007100*
007200 77  WS-STATUS-FIN               PIC X(01) VALUE 'N'.
007300     88  WS-FIN-LECTURA                    VALUE 'Y'.
007400     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
007500*
007600*COPY CPJUGADO -- LAYOUT DE ESTADISTICAS DE CARRERA DEL JUGADOR
007700*    (VER MIEMBRO FUENTE PROGRAMAS-PGM_46S-COPY_JUGADOR)
007800*
007900 01  REG-PLAYER-STATS.
008000     03  PLAYER-ID               PIC 9(09) VALUE ZEROS.
008100     03  PLAYER-NAME             PIC X(30) VALUE SPACES.
008200     03  PLAYER-COUNTRY          PIC X(03) VALUE SPACES.
008300     03  PLAYER-RANK             PIC 9(04) VALUE ZEROS.
008400     03  PLAYER-POINTS           PIC 9(09) VALUE ZEROS.
008500     03  CAREER-MATCHES          PIC 9(05) VALUE ZEROS.
008600     03  CAREER-WINS             PIC 9(05) VALUE ZEROS.
008700     03  WIN-PERCENTAGE          PIC S9(03)V9(04)
008800                                 VALUE ZEROS.
008900     03  CAREER-TITLES           PIC 9(04) VALUE ZEROS.
009000     03  SURFACE-PREFERENCES     PIC X(20) VALUE SPACES.
009100     03  FILLER                  PIC X(04) VALUE SPACES.
009200 01  REG-PLAYER-STATS-ALT REDEFINES REG-PLAYER-STATS.
009300     03  WS-PLAYER-STATS-TEXTO   PIC X(100).
009400*
009500*    30/05/1993 DFR - VISTA ALFANUMERICA DE CAREER-MATCHES PARA
009600*    PROTEGER EL CALCULO CUANDO EL DATO LLEGA EN BLANCO
009700*    (AI-93-008)
009800*
009900 01  REDEF-CAREER-MATCHES REDEFINES REG-PLAYER-STATS.
010000     03  FILLER                  PIC X(55).
010100     03  WS-CAREER-MATCHES-ALFA  PIC X(05).
010200     03  FILLER                  PIC X(40).
010300*
010400*    AREAS DE TRABAJO DEL CALCULO DE PORCENTAJE
010500*
010600 77  WS-WINS-NUM                 PIC 9(09) COMP
010700                                 VALUE ZEROS.
010800 77  WS-MATCHES-NUM              PIC 9(09) COMP
010900                                 VALUE ZEROS.
011000*
011100*    CONTADOR DE JUGADORES PROCESADOS
011200*
011300 77  WS-JUG-LEIDOS-CANT          PIC 9(06) COMP
011400                                 VALUE ZEROS.
011500 77  WS-JUG-GRABADOS-CANT        PIC 9(06) COMP
011600                                 VALUE ZEROS.
011700 77  WS-ED-JUG-LEIDOS            PIC 9(06) VALUE ZEROS.
011800 77  WS-ED-JUG-GRABADOS          PIC 9(06) VALUE ZEROS.
011900*
012000*    FECHA DE CORRIDA (PROYECTO Y2K-1044, VER HISTORIAL)
012100*
012200 01  WS-FECHA-HOY.
012300     03  WS-FH-AA                PIC 9(02) VALUE ZEROS.
012400     03  WS-FH-MM                PIC 9(02) VALUE ZEROS.
012500     03  WS-FH-DD                PIC 9(02) VALUE ZEROS.
012600 01  WS-FECHA-HOY-NUM REDEFINES WS-FECHA-HOY
012700                                 PIC 9(06).
012800 77  WS-FH-SIGLO                 PIC 9(02) VALUE ZEROS.
012900 01  WS-FH-ANIO4.
013000     03  WS-FH-ANIO4-SIGLO       PIC 9(02).
013100     03  WS-FH-ANIO4-AA          PIC 9(02).
013200
013300 PROCEDURE DIVISION.
013400*
013500 0000-PRINCIPAL-I.
013600     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F.
013700     PERFORM 2000-PROCESO-I    THRU 2000-PROCESO-F
013800         UNTIL WS-FIN-LECTURA.
013900     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
014000 0000-PRINCIPAL-F.
014100     GOBACK.
014200*
014300 1000-INICIO-I.
014400     ACCEPT WS-FECHA-HOY FROM DATE.
014500     IF WS-FH-AA < 50
014600         MOVE 20                TO WS-FH-SIGLO
014700     ELSE
014800         MOVE 19                TO WS-FH-SIGLO
014900     END-IF.
015000     MOVE WS-FH-SIGLO            TO WS-FH-ANIO4-SIGLO.
015100     MOVE WS-FH-AA               TO WS-FH-ANIO4-AA.
015200     SET WS-NO-FIN-LECTURA TO TRUE.
015300     OPEN INPUT ENTSALJU.
015400     IF FS-ENTSALJU NOT = '00'
015500         DISPLAY 'PROGM46S - ERROR APERTURA ENTSALJU '
015600             FS-ENTSALJU
015700         SET WS-FIN-LECTURA TO TRUE
015800     END-IF.
015900     OPEN OUTPUT SALJUGAD.
016000     IF FS-SALJUGAD NOT = '00'
016100         DISPLAY 'PROGM46S - ERROR APERTURA SALJUGAD '
016200             FS-SALJUGAD
016300         SET WS-FIN-LECTURA TO TRUE
016400     END-IF.
016500     IF WS-NO-FIN-LECTURA
016600         PERFORM 2100-LEER-JUGADOR-I
016700             THRU 2100-LEER-JUGADOR-F
016800     END-IF.
016900 1000-INICIO-F.
017000     EXIT.
017100*
017200 2000-PROCESO-I.
017300     PERFORM 2200-CALC-PORCENTAJE-I
017400         THRU 2200-CALC-PORCENTAJE-F.
017500     PERFORM 2300-GRABAR-JUGADOR-I
017600         THRU 2300-GRABAR-JUGADOR-F.
017700     PERFORM 2100-LEER-JUGADOR-I
017800         THRU 2100-LEER-JUGADOR-F.
017900 2000-PROCESO-F.
018000     EXIT.
018100*
018200 2100-LEER-JUGADOR-I.
018300     READ ENTSALJU INTO REG-PLAYER-STATS
018400         AT END
018500             SET WS-FIN-LECTURA TO TRUE
018600     END-READ.
018700     IF WS-NO-FIN-LECTURA
018800         EVALUATE FS-ENTSALJU
018900             WHEN '00'
019000                 ADD 1 TO WS-JUG-LEIDOS-CANT
019100                 IF WS-TRAZA-ACTIVA
019200                     DISPLAY 'TRAZA - LEIDO JUGADOR NRO '
019300                         WS-JUG-LEIDOS-CANT
019400                 END-IF
019500             WHEN OTHER
019600                 DISPLAY 'PROGM46S - ERROR LECTURA ENTSALJU'
019700                     FS-ENTSALJU
019800                 SET WS-FIN-LECTURA TO TRUE
019900         END-EVALUATE
020000     END-IF.
020100 2100-LEER-JUGADOR-F.
020200     EXIT.
020300*
020400*    30/05/1993 DFR - WIN-PERCENTAGE ES CERO CUANDO EL JUGADOR
020500*    NO TRAE PARTIDOS JUGADOS INFORMADOS, PARA EVITAR LA
020600*    DIVISION POR CERO (AI-93-008)
020700*
020800 2200-CALC-PORCENTAJE-I.
020900     IF WS-CAREER-MATCHES-ALFA = SPACES
021000         MOVE ZEROS TO WIN-PERCENTAGE
021100     ELSE
021200         IF CAREER-MATCHES = ZERO
021300             MOVE ZEROS TO WIN-PERCENTAGE
021400         ELSE
021500             MOVE CAREER-WINS        TO WS-WINS-NUM
021600             MOVE CAREER-MATCHES     TO WS-MATCHES-NUM
021700             COMPUTE WIN-PERCENTAGE ROUNDED =
021800                 (WS-WINS-NUM / WS-MATCHES-NUM) * 100
021900         END-IF
022000     END-IF.
022100 2200-CALC-PORCENTAJE-F.
022200     EXIT.
022300*
022400 2300-GRABAR-JUGADOR-I.
022500     WRITE REG-SALIDA-JUGADOR FROM WS-PLAYER-STATS-TEXTO.
022600     IF FS-SALJUGAD NOT = '00'
022700         DISPLAY 'PROGM46S - ERROR GRABACION SALJUGAD '
022800             FS-SALJUGAD
022900     ELSE
023000         ADD 1 TO WS-JUG-GRABADOS-CANT
023100     END-IF.
023200 2300-GRABAR-JUGADOR-F.
023300     EXIT.
023400*
023500 9000-IMPRIMIR-RESUMEN-I.
023600     MOVE WS-JUG-LEIDOS-CANT     TO WS-ED-JUG-LEIDOS.
023700     MOVE WS-JUG-GRABADOS-CANT   TO WS-ED-JUG-GRABADOS.
023800     DISPLAY ' '.
023900     DISPLAY 'PROGM46S - RESUMEN DE CORRIDA DEL '
024000         WS-FH-DD '/' WS-FH-MM '/' WS-FH-ANIO4.
024100     DISPLAY '---------------------------------------'.
024200     DISPLAY 'TOTAL PLAYERS READ ........... '
024300         WS-ED-JUG-LEIDOS.
024400     DISPLAY 'TOTAL PLAYERS WRITTEN ........ '
024500         WS-ED-JUG-GRABADOS.
024600 9000-IMPRIMIR-RESUMEN-F.
024700     EXIT.
024800*
024900 9999-FINAL-I.
025000     PERFORM 9000-IMPRIMIR-RESUMEN-I
025100         THRU 9000-IMPRIMIR-RESUMEN-F.
025200     CLOSE ENTSALJU.
025300     CLOSE SALJUGAD.
025400 9999-FINAL-F.
025500     EXIT.
