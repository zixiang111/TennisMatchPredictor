000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PROGM45S.
000300 AUTHOR.        R. ALVAREZ.
000400 INSTALLATION.  CENTRO DE COMPUTOS KC02803.
000500 DATE-WRITTEN.  14/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL AREA DE
000800                SISTEMAS. PROHIBIDA SU REPRODUCCION.
000900*****************************************************************
001000*                         P R O G M 4 5 S                       *
001100*                         ===============                       *
001200*   MOTOR DE REGLAS PARA PRONOSTICO DE RESULTADOS DE PARTIDOS   *
001300*   DE TENIS.  ESTE PROGRAMA ES EL CAMINO DE RESPALDO QUE SE    *
001400*   EJECUTA POR LOTE CUANDO EL SERVICIO EXTERNO DE PUNTAJE NO   *
001500*   SE ENCUENTRA DISPONIBLE (VER NOTA DE OPERACIONES EN EL      *
001600*   MANUAL DE CORRIDAS).  LEE LAS SOLICITUDES DE PRONOSTICO,    *
001700*   VALIDA CADA PARTIDO, APLICA LAS REGLAS DE AJUSTE POR        *
001800*   RANKING Y POR PORCENTAJE DE CARRERA, Y EMITE EL PRONOSTICO  *
001900*   CON SU NIVEL DE CONFIANZA Y RECOMENDACION DE APUESTA.       *
002000*****************************************************************
002100*   HISTORIAL DE MODIFICACIONES                                 *
002200*   -----------------------------------------------------------*
002300*   14/03/1989  RAA  ALTA INICIAL DEL PROGRAMA.  LECTURA,       *
002400*                    VALIDACION Y MOTOR DE REGLAS DE AJUSTE.    *
002500*   02/08/1989  RAA  SE SEPARA EL ARCHIVO DE RECHAZOS DEL       *
002600*                    ARCHIVO DE PRONOSTICOS (PEDIDO DE          *
002700*                    OPERACIONES, TICKET CS-0447).              *
002800*   17/01/1991  HGO  SE AGREGA EL AJUSTE POR PORCENTAJE DE      *
002900*                    PARTIDOS GANADOS EN CARRERA (CS-0618).     *
003000*   09/09/1992  HGO  TOPE DE PROBABILIDAD ENTRE 0.30 Y 0.70     *
003100*                    PARA EVITAR PRONOSTICOS EXTREMOS           *
003200*                    (OBSERVACION DE AUDITORIA AI-92-014).      *
003300*   22/04/1994  DFR  SE INCORPORA EL NIVEL DE CONFIANZA Y LA    *
003400*                    RECOMENDACION DE APUESTA EN EL REGISTRO    *
003500*                    DE SALIDA (CS-0803).                       *
003600*   19/11/1998  MLG  AMPLIACION DE SIGLO EN LA FECHA DEL         *
003700*                    RESUMEN DE CORRIDA (PROYECTO Y2K-1044).    *
003800*   05/02/1999  MLG  SEGUNDA ETAPA DEL PROYECTO Y2K-1044:       *
003900*                    VENTANA DE SIGLO PARA ANIOS DE DOS         *
004000*                    POSICIONES DEVUELTOS POR EL SISTEMA        *
004100*                    OPERATIVO.                                 *
004200*   14/06/2001  PSC  SE AGREGA EL CONTEO DE RECHAZOS POR        *
004300*                    MOTIVO AL RESUMEN DE FIN DE CORRIDA        *
004400*                    (CS-1122).                                 *
004500*   03/10/2006  PSC  ESTANDARIZACION DE NOMBRES DE CAMPO CON    *
004600*                    EL AREA DE ANALISIS DEPORTIVO (CS-1390).   *
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-390.
005100 OBJECT-COMPUTER.  IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS WS-CLASE-NOMBRE IS 'A' THRU 'Z' 'a' THRU 'z'
005500           SPACE '''' '-'
005600     UPSI-0 ON STATUS IS WS-TRAZA-ACTIVA.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ENTPARTI  ASSIGN DDENTRA
006000         FILE STATUS IS FS-ENTPARTI.
006100     SELECT SALPRONO  ASSIGN DDSALPR
006200         FILE STATUS IS FS-SALPRONO.
006300     SELECT SALRECHA  ASSIGN DDSALRE
006400         FILE STATUS IS FS-SALRECHA.
006500 DATA DIVISION.
006600 FILE SECTION.
006700*    ARCHIVO DE SOLICITUDES DE PRONOSTICO DE PARTIDO (ENTRADA)
006800 FD  ENTPARTI
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD.
007100 01  REG-ENTRADA-PARTIDO         PIC X(120).
007200*    ARCHIVO DE PRONOSTICOS EMITIDOS (SALIDA)
007300 FD  SALPRONO
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD.
007600 01  REG-SALIDA-PRONOST          PIC X(200).
007700*    ARCHIVO DE PARTIDOS RECHAZADOS POR VALIDACION (SALIDA)
007800 FD  SALRECHA
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD.
008100 01  REG-SALIDA-RECHAZO          PIC X(160).
008200
008300 WORKING-STORAGE SECTION.
008400*
008500*    INDICADORES DE ESTADO DE ARCHIVO
008600*
008700 77  FS-ENTPARTI                 PIC X(02) VALUE SPACES.
008800 77  FS-SALPRONO                 PIC X(02) VALUE SPACES.
008900 77  FS-SALRECHA                 PIC X(02) VALUE SPACES.
009000*
009100 77  WS-STATUS-FIN               PIC X(01) VALUE 'N'.
009200     88  WS-FIN-LECTURA                    VALUE 'Y'.
009300     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
009400*
009500*COPY CPPARTID -- LAYOUT DE SOLICITUD DE PRONOSTICO DE PARTIDO
009600*    (VER MIEMBRO FUENTE PROGRAMAS-PGM_45S-COPY_PARTIDO)
009700*
009800 01  REG-MATCH-REQUEST.
009900     03  PLAYER1-NAME            PIC X(30) VALUE SPACES.
010000     03  PLAYER2-NAME            PIC X(30) VALUE SPACES.
010100     03  TOURNAMENT              PIC X(30) VALUE SPACES.
010200     03  SURFACE                 PIC X(06) VALUE SPACES.
010300     03  PLAYER1-RANK            PIC 9(04) VALUE ZEROS.
010400     03  PLAYER2-RANK            PIC 9(04) VALUE ZEROS.
010500     03  PLAYER1-WINPCT-CAREER   PIC S9(03)V9(04)
010600                                 VALUE ZEROS.
010700     03  PLAYER2-WINPCT-CAREER   PIC S9(03)V9(04)
010800                                 VALUE ZEROS.
010900     03  RANK-PRESENT-FLAG       PIC X(01) VALUE 'N'.
011000     03  WINPCT-PRESENT-FLAG     PIC X(01) VALUE 'N'.
011100 01  REG-MATCH-REQUEST-ALT REDEFINES REG-MATCH-REQUEST.
011200     03  WS-MATCH-REQUEST-TEXTO  PIC X(120).
011300*
011400*COPY CPPRONOS -- LAYOUT DE PRONOSTICO EMITIDO
011500*    (VER MIEMBRO FUENTE PROGRAMAS-PGM_45S-COPY_PRONOST)
011600*
011700 01  REG-PREDICTION-RESULT.
011800     03  PLAYER1-NAME            PIC X(30) VALUE SPACES.
011900     03  PLAYER2-NAME            PIC X(30) VALUE SPACES.
012000     03  PREDICTED-WINNER        PIC X(30) VALUE SPACES.
012100     03  PLAYER1-WIN-PROB        PIC S9V9(04) VALUE ZEROS.
012200     03  PLAYER2-WIN-PROB        PIC S9V9(04) VALUE ZEROS.
012300     03  CONFIDENCE              PIC S9V9(04) VALUE ZEROS.
012400     03  CONFIDENCE-LEVEL        PIC X(06) VALUE SPACES.
012500     03  RECOMMENDATION          PIC X(11) VALUE SPACES.
012600     03  TOURNAMENT              PIC X(30) VALUE SPACES.
012700     03  SURFACE                 PIC X(06) VALUE SPACES.
012800     03  KEY-FACTORS             PIC X(40) VALUE SPACES.
012900     03  FILLER                  PIC X(02) VALUE SPACES.
013000 01  REG-PREDICTION-RESULT-ALT REDEFINES
013100                                REG-PREDICTION-RESULT.
013200     03  WS-PREDICTION-RESULT-TEXTO PIC X(200).
013300*
013400*    REGISTRO DE DETALLE DE RECHAZO (SOLO IMPRESION/ARCHIVO
013500*    DE RECHAZOS, NO ES UN LAYOUT DE LIBRERIA)
013600*
013700 01  IMP-REG-RECHAZO.
013800     03  IMP-RECH-PLAYER1        PIC X(30) VALUE SPACES.
013900     03  IMP-RECH-SEP1           PIC X(01) VALUE SPACE.
014000     03  IMP-RECH-PLAYER2        PIC X(30) VALUE SPACES.
014100     03  IMP-RECH-SEP2           PIC X(01) VALUE SPACE.
014200     03  IMP-RECH-TORNEO         PIC X(30) VALUE SPACES.
014300     03  IMP-RECH-SEP3           PIC X(01) VALUE SPACE.
014400     03  IMP-RECH-MOTIVO         PIC X(40) VALUE SPACES.
014500     03  FILLER                  PIC X(27) VALUE SPACES.
014600*
014700*    BANDERAS DE RESULTADO DE CADA CHEQUEO DE VALIDACION
014800*
014900 77  WS-FLAG-VACIO               PIC X(01) VALUE 'Y'.
015000     88  WS-VACIO-OK                       VALUE 'Y'.
015100     88  WS-VACIO-MAL                      VALUE 'N'.
015200 77  WS-FLAG-NOMBRE1             PIC X(01) VALUE 'Y'.
015300     88  WS-NOMBRE1-OK                     VALUE 'Y'.
015400     88  WS-NOMBRE1-MAL                    VALUE 'N'.
015500 77  WS-FLAG-NOMBRE2             PIC X(01) VALUE 'Y'.
015600     88  WS-NOMBRE2-OK                     VALUE 'Y'.
015700     88  WS-NOMBRE2-MAL                    VALUE 'N'.
015800 77  WS-FLAG-SUPERFICIE          PIC X(01) VALUE 'Y'.
015900     88  WS-SUPERFICIE-OK                  VALUE 'Y'.
016000     88  WS-SUPERFICIE-MAL                 VALUE 'N'.
016100 77  WS-FLAG-TORNEO              PIC X(01) VALUE 'Y'.
016200     88  WS-TORNEO-OK                      VALUE 'Y'.
016300     88  WS-TORNEO-MAL                     VALUE 'N'.
016400 77  WS-FLAG-DUPLICADO           PIC X(01) VALUE 'Y'.
016500     88  WS-DUPLICADO-OK                   VALUE 'Y'.
016600     88  WS-DUPLICADO-MAL                  VALUE 'N'.
016700 77  WS-FLAG-NOMBRE-GEN          PIC X(01) VALUE 'Y'.
016800     88  WS-NOMBRE-OK                      VALUE 'Y'.
016900     88  WS-NOMBRE-MAL                     VALUE 'N'.
017000 77  WS-RECHAZO-MOTIVO           PIC X(40) VALUE SPACES.
017100*
017200*    AREAS DE TRABAJO PARA CHEQUEO DE NOMBRE DE JUGADOR
017300*
017400 77  WS-NOMBRE-CHEQUEO           PIC X(30) VALUE SPACES.
017500 77  WS-NOMBRE-LONG              PIC 9(03) COMP
017600                                 VALUE ZEROS.
017700 77  WS-NOMBRE-IDX               PIC 9(03) COMP
017800                                 VALUE ZEROS.
017900 77  WS-SURFACE-MAY              PIC X(06) VALUE SPACES.
018000 77  WS-PLAYER1-NAME-MAY         PIC X(30) VALUE SPACES.
018100 77  WS-PLAYER2-NAME-MAY         PIC X(30) VALUE SPACES.
018200*
018300*    AREAS DE TRABAJO DEL MOTOR DE REGLAS
018400*
018500 77  WS-RANK-DIFF                PIC S9(05) COMP
018600                                 VALUE ZEROS.
018700 77  WS-WIN-DIFF                 PIC S9(03)V9(04)
018800                                 VALUE ZEROS.
018900 77  WS-PROB1                    PIC S9V9(04) VALUE ZEROS.
019000 77  WS-PROB2                    PIC S9V9(04) VALUE ZEROS.
019100 77  WS-CONFIANZA                PIC S9V9(04) VALUE ZEROS.
019200 77  WS-GANADOR                  PIC X(30) VALUE SPACES.
019300 77  WS-NIVEL-CONF               PIC X(06) VALUE SPACES.
019400 77  WS-RECOMENDACION            PIC X(11) VALUE SPACES.
019500*
019600*    CONTADORES Y ACUMULADORES DEL RESUMEN DE CORRIDA
019700*
019800 77  WS-TOTAL-LEIDOS             PIC 9(06) COMP
019900                                 VALUE ZEROS.
020000 77  WS-TOTAL-RECHAZADOS         PIC 9(06) COMP
020100                                 VALUE ZEROS.
020200 77  WS-TOTAL-PRONOSTIC          PIC 9(06) COMP
020300                                 VALUE ZEROS.
020400 77  WS-CANT-HIGH                PIC 9(06) COMP
020500                                 VALUE ZEROS.
020600 77  WS-CANT-MEDIUM              PIC 9(06) COMP
020700                                 VALUE ZEROS.
020800 77  WS-CANT-LOW                 PIC 9(06) COMP
020900                                 VALUE ZEROS.
021000 77  WS-CANT-STRONG-WIN          PIC 9(06) COMP
021100                                 VALUE ZEROS.
021200 77  WS-CANT-WIN                 PIC 9(06) COMP
021300                                 VALUE ZEROS.
021400 77  WS-CANT-MODERATE            PIC 9(06) COMP
021500                                 VALUE ZEROS.
021600 77  WS-CANT-SLIGHT              PIC 9(06) COMP
021700                                 VALUE ZEROS.
021800 77  WS-CANT-AVOID               PIC 9(06) COMP
021900                                 VALUE ZEROS.
022000*
022100*    CAMPOS EDITADOS PARA EL RESUMEN DE FIN DE CORRIDA
022200*
022300 77  WS-ED-LEIDOS                PIC 9(06) VALUE ZEROS.
022400 77  WS-ED-RECHAZADOS            PIC 9(06) VALUE ZEROS.
022500 77  WS-ED-PRONOST               PIC 9(06) VALUE ZEROS.
022600 77  WS-ED-HIGH                  PIC 9(06) VALUE ZEROS.
022700 77  WS-ED-MEDIUM                PIC 9(06) VALUE ZEROS.
022800 77  WS-ED-LOW                   PIC 9(06) VALUE ZEROS.
022900 77  WS-ED-STRONG-WIN            PIC 9(06) VALUE ZEROS.
023000 77  WS-ED-WIN                   PIC 9(06) VALUE ZEROS.
023100 77  WS-ED-MODERATE              PIC 9(06) VALUE ZEROS.
023200 77  WS-ED-SLIGHT                PIC 9(06) VALUE ZEROS.
023300 77  WS-ED-AVOID                 PIC 9(06) VALUE ZEROS.
023400*
023500*    FECHA DE CORRIDA (PROYECTO Y2K-1044, VER HISTORIAL)
023600*
023700 01  WS-FECHA-HOY.
023800     03  WS-FH-AA                PIC 9(02) VALUE ZEROS.
023900     03  WS-FH-MM                PIC 9(02) VALUE ZEROS.
024000     03  WS-FH-DD                PIC 9(02) VALUE ZEROS.
024100 01  WS-FECHA-HOY-NUM REDEFINES WS-FECHA-HOY
024200                                 PIC 9(06).
024300 77  WS-FH-SIGLO                 PIC 9(02) VALUE ZEROS.
024400 01  WS-FH-ANIO4.
024500     03  WS-FH-ANIO4-SIGLO       PIC 9(02).
024600     03  WS-FH-ANIO4-AA          PIC 9(02).
024700
024800 PROCEDURE DIVISION.
024900*
025000 0000-PRINCIPAL-I.
025100     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F.
025200     PERFORM 2000-PROCESO-I    THRU 2000-PROCESO-F
025300         UNTIL WS-FIN-LECTURA.
025400     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
025500 0000-PRINCIPAL-F.
025600     GOBACK.
025700*
025800*    APERTURA DE ARCHIVOS Y PRIMERA LECTURA
025900*
026000 1000-INICIO-I.
026100     ACCEPT WS-FECHA-HOY FROM DATE.
026200     IF WS-FH-AA < 50
026300         MOVE 20                TO WS-FH-SIGLO
026400     ELSE
026500         MOVE 19                TO WS-FH-SIGLO
026600     END-IF.
026700     MOVE WS-FH-SIGLO            TO WS-FH-ANIO4-SIGLO.
026800     MOVE WS-FH-AA               TO WS-FH-ANIO4-AA.
026900     SET WS-NO-FIN-LECTURA TO TRUE.
027000     OPEN INPUT ENTPARTI.
027100     IF FS-ENTPARTI NOT = '00'
027200         DISPLAY 'PROGM45S - ERROR APERTURA ENTPARTI '
027300             FS-ENTPARTI
027400         SET WS-FIN-LECTURA TO TRUE
027500     END-IF.
027600     OPEN OUTPUT SALPRONO.
027700     IF FS-SALPRONO NOT = '00'
027800         DISPLAY 'PROGM45S - ERROR APERTURA SALPRONO '
027900             FS-SALPRONO
028000         SET WS-FIN-LECTURA TO TRUE
028100     END-IF.
028200     OPEN OUTPUT SALRECHA.
028300     IF FS-SALRECHA NOT = '00'
028400         DISPLAY 'PROGM45S - ERROR APERTURA SALRECHA '
028500             FS-SALRECHA
028600         SET WS-FIN-LECTURA TO TRUE
028700     END-IF.
028800     IF WS-NO-FIN-LECTURA
028900         PERFORM 2100-LEER-PARTIDO-I
029000             THRU 2100-LEER-PARTIDO-F
029100     END-IF.
029200 1000-INICIO-F.
029300     EXIT.
029400*
029500*    CICLO DE PROCESO: VALIDAR, CALIFICAR Y GRABAR UN PARTIDO,
029600*    LUEGO LEER EL SIGUIENTE (LECTURA ADELANTADA)
029700*
029800 2000-PROCESO-I.
029900     PERFORM 2200-VALIDAR-I THRU 2200-VALIDAR-F.
030000     IF WS-VACIO-MAL OR WS-NOMBRE1-MAL OR WS-NOMBRE2-MAL OR
030100        WS-SUPERFICIE-MAL OR WS-TORNEO-MAL OR
030200        WS-DUPLICADO-MAL
030300         PERFORM 6200-GRABAR-RECHAZO-I
030400             THRU 6200-GRABAR-RECHAZO-F
030500     ELSE
030600         PERFORM 3000-MOTOR-REGLAS-I
030700             THRU 3000-MOTOR-REGLAS-F
030800         PERFORM 3500-ENRIQUECER-I THRU 3500-ENRIQUECER-F
030900         PERFORM 6000-GRABAR-PRONOST-I
031000             THRU 6000-GRABAR-PRONOST-F
031100     END-IF.
031200     PERFORM 2100-LEER-PARTIDO-I THRU 2100-LEER-PARTIDO-F.
031300 2000-PROCESO-F.
031400     EXIT.
031500*
031600 2100-LEER-PARTIDO-I.
031700     READ ENTPARTI INTO REG-MATCH-REQUEST
031800         AT END
031900             SET WS-FIN-LECTURA TO TRUE
032000     END-READ.
032100     IF WS-NO-FIN-LECTURA
032200         EVALUATE FS-ENTPARTI
032300             WHEN '00'
032400                 ADD 1 TO WS-TOTAL-LEIDOS
032500                 IF WS-TRAZA-ACTIVA
032600                     DISPLAY 'TRAZA - LEIDO REGISTRO NRO '
032700                         WS-TOTAL-LEIDOS
032800                 END-IF
032900             WHEN OTHER
033000                 DISPLAY 'PROGM45S - ERROR LECTURA ENTPARTI'
033100                     FS-ENTPARTI
033200                 SET WS-FIN-LECTURA TO TRUE
033300         END-EVALUATE
033400     END-IF.
033500 2100-LEER-PARTIDO-F.
033600     EXIT.
033700*
033800*    CASCADA DE VALIDACION - PRIMER MOTIVO ENCONTRADO EN ESTE
033900*    ORDEN ES EL QUE SE INFORMA EN EL ARCHIVO DE RECHAZOS
034000*
034100 2200-VALIDAR-I.
034200     SET WS-VACIO-OK        TO TRUE.
034300     SET WS-NOMBRE1-OK      TO TRUE.
034400     SET WS-NOMBRE2-OK      TO TRUE.
034500     SET WS-SUPERFICIE-OK   TO TRUE.
034600     SET WS-TORNEO-OK       TO TRUE.
034700     SET WS-DUPLICADO-OK    TO TRUE.
034800     MOVE SPACES TO WS-RECHAZO-MOTIVO.
034900     PERFORM 2205-VALIDAR-VACIO-I THRU 2205-VALIDAR-VACIO-F.
035000     IF WS-VACIO-OK
035100         PERFORM 2210-VALIDAR-NOMBRE1-I
035200             THRU 2210-VALIDAR-NOMBRE1-F
035300         PERFORM 2220-VALIDAR-NOMBRE2-I
035400             THRU 2220-VALIDAR-NOMBRE2-F
035500         PERFORM 2230-VALIDAR-SUPERFICIE-I
035600             THRU 2230-VALIDAR-SUPERFICIE-F
035700         PERFORM 2240-VALIDAR-TORNEO-I
035800             THRU 2240-VALIDAR-TORNEO-F
035900         PERFORM 2250-VALIDAR-DUPLICADO-I
036000             THRU 2250-VALIDAR-DUPLICADO-F
036100     END-IF.
036200     EVALUATE TRUE
036300         WHEN WS-VACIO-MAL
036400             MOVE 'EMPTY RECORD' TO WS-RECHAZO-MOTIVO
036500         WHEN WS-NOMBRE1-MAL
036600             MOVE 'PLAYER1 NAME INVALID' TO
036700                 WS-RECHAZO-MOTIVO
036800         WHEN WS-NOMBRE2-MAL
036900             MOVE 'PLAYER2 NAME INVALID' TO
037000                 WS-RECHAZO-MOTIVO
037100         WHEN WS-SUPERFICIE-MAL
037200             MOVE 'SURFACE INVALID' TO WS-RECHAZO-MOTIVO
037300         WHEN WS-TORNEO-MAL
037400             MOVE 'TOURNAMENT INVALID' TO
037500                 WS-RECHAZO-MOTIVO
037600         WHEN WS-DUPLICADO-MAL
037700             MOVE 'DUPLICATE PLAYER NAMES' TO
037800                 WS-RECHAZO-MOTIVO
037900         WHEN OTHER
038000             CONTINUE
038100     END-EVALUATE.
038200 2200-VALIDAR-F.
038300     EXIT.
038400*
038500 2205-VALIDAR-VACIO-I.
038600     IF REG-MATCH-REQUEST-ALT = SPACES
038700         SET WS-VACIO-MAL TO TRUE
038800     END-IF.
038900 2205-VALIDAR-VACIO-F.
039000     EXIT.
039100*
039200 2210-VALIDAR-NOMBRE1-I.
039300     MOVE PLAYER1-NAME OF REG-MATCH-REQUEST TO
039400         WS-NOMBRE-CHEQUEO.
039500     PERFORM 2260-CHEQUEAR-NOMBRE-I
039600         THRU 2260-CHEQUEAR-NOMBRE-F.
039700     IF WS-NOMBRE-MAL
039800         SET WS-NOMBRE1-MAL TO TRUE
039900     END-IF.
040000 2210-VALIDAR-NOMBRE1-F.
040100     EXIT.
040200*
040300 2220-VALIDAR-NOMBRE2-I.
040400     MOVE PLAYER2-NAME OF REG-MATCH-REQUEST TO
040500         WS-NOMBRE-CHEQUEO.
040600     PERFORM 2260-CHEQUEAR-NOMBRE-I
040700         THRU 2260-CHEQUEAR-NOMBRE-F.
040800     IF WS-NOMBRE-MAL
040900         SET WS-NOMBRE2-MAL TO TRUE
041000     END-IF.
041100 2220-VALIDAR-NOMBRE2-F.
041200     EXIT.
041300*
041400 2230-VALIDAR-SUPERFICIE-I.
041500     MOVE SURFACE OF REG-MATCH-REQUEST TO WS-SURFACE-MAY.
041600     INSPECT WS-SURFACE-MAY CONVERTING
041700         'abcdefghijklmnopqrstuvwxyz' TO
041800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
041900     IF SURFACE OF REG-MATCH-REQUEST = SPACES
042000         SET WS-SUPERFICIE-MAL TO TRUE
042100     ELSE
042200         IF WS-SURFACE-MAY = 'HARD  ' OR
042300            WS-SURFACE-MAY = 'CLAY  ' OR
042400            WS-SURFACE-MAY = 'GRASS ' OR
042500            WS-SURFACE-MAY = 'CARPET'
042600             CONTINUE
042700         ELSE
042800             SET WS-SUPERFICIE-MAL TO TRUE
042900         END-IF
043000     END-IF.
043100 2230-VALIDAR-SUPERFICIE-F.
043200     EXIT.
043300*
043400 2240-VALIDAR-TORNEO-I.
043500     IF TOURNAMENT OF REG-MATCH-REQUEST = SPACES
043600         SET WS-TORNEO-MAL TO TRUE
043700     END-IF.
043800 2240-VALIDAR-TORNEO-F.
043900     EXIT.
044000*
044100 2250-VALIDAR-DUPLICADO-I.
044200     MOVE PLAYER1-NAME OF REG-MATCH-REQUEST TO
044300         WS-PLAYER1-NAME-MAY.
044400     MOVE PLAYER2-NAME OF REG-MATCH-REQUEST TO
044500         WS-PLAYER2-NAME-MAY.
044600     INSPECT WS-PLAYER1-NAME-MAY CONVERTING
044700         'abcdefghijklmnopqrstuvwxyz' TO
044800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
044900     INSPECT WS-PLAYER2-NAME-MAY CONVERTING
045000         'abcdefghijklmnopqrstuvwxyz' TO
045100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
045200     IF WS-PLAYER1-NAME-MAY = WS-PLAYER2-NAME-MAY
045300         SET WS-DUPLICADO-MAL TO TRUE
045400     END-IF.
045500 2250-VALIDAR-DUPLICADO-F.
045600     EXIT.
045700*
045800*    SUBRUTINA COMUN DE CHEQUEO DE NOMBRE DE JUGADOR. RECIBE EL
045900*    NOMBRE EN WS-NOMBRE-CHEQUEO Y DEVUELVE WS-NOMBRE-MAL/OK
046000*
046100 2260-CHEQUEAR-NOMBRE-I.
046200     SET WS-NOMBRE-OK TO TRUE.
046300     MOVE ZERO TO WS-NOMBRE-LONG.
046400     IF WS-NOMBRE-CHEQUEO = SPACES
046500         SET WS-NOMBRE-MAL TO TRUE
046600     ELSE
046700         PERFORM 2261-BUSCAR-LARGO-I
046800             THRU 2261-BUSCAR-LARGO-F
046900             VARYING WS-NOMBRE-IDX FROM 30 BY -1
047000             UNTIL WS-NOMBRE-IDX < 1
047100         IF WS-NOMBRE-LONG < 2
047200             SET WS-NOMBRE-MAL TO TRUE
047300         ELSE
047400             PERFORM 2265-CHEQUEAR-CARACTER-I
047500                 THRU 2265-CHEQUEAR-CARACTER-F
047600                 VARYING WS-NOMBRE-IDX FROM 1 BY 1
047700                 UNTIL WS-NOMBRE-IDX > WS-NOMBRE-LONG
047800                    OR WS-NOMBRE-MAL
047900         END-IF
048000     END-IF.
048100 2260-CHEQUEAR-NOMBRE-F.
048200     EXIT.
048300*
048400 2261-BUSCAR-LARGO-I.
048500     IF WS-NOMBRE-LONG = ZERO AND
048600        WS-NOMBRE-CHEQUEO(WS-NOMBRE-IDX:1) NOT = SPACE
048700         MOVE WS-NOMBRE-IDX TO WS-NOMBRE-LONG
048800     END-IF.
048900 2261-BUSCAR-LARGO-F.
049000     EXIT.
049100*
049200 2265-CHEQUEAR-CARACTER-I.
049300     IF WS-NOMBRE-CHEQUEO(WS-NOMBRE-IDX:1)
049400        IS NOT WS-CLASE-NOMBRE
049500         SET WS-NOMBRE-MAL TO TRUE
049600     END-IF.
049700 2265-CHEQUEAR-CARACTER-F.
049800     EXIT.
049900*
050000*    MOTOR DE REGLAS DE AJUSTE - ARRANCA EN 50/50 Y APLICA LOS
050100*    AJUSTES DISPONIBLES SEGUN LOS DATOS INFORMADOS EN EL
050200*    PARTIDO (VER OBSERVACION DE AUDITORIA AI-92-014)
050300*
050400 3000-MOTOR-REGLAS-I.
050500     MOVE 0.5000 TO WS-PROB1.
050600     MOVE 0.5000 TO WS-PROB2.
050700     IF RANK-PRESENT-FLAG = 'Y'
050800         PERFORM 3100-AJUSTE-RANKING-I
050900             THRU 3100-AJUSTE-RANKING-F
051000     END-IF.
051100     IF WINPCT-PRESENT-FLAG = 'Y'
051200         PERFORM 3200-AJUSTE-WINPCT-I
051300             THRU 3200-AJUSTE-WINPCT-F
051400     END-IF.
051500     IF WS-PROB1 > WS-PROB2
051600         MOVE PLAYER1-NAME OF REG-MATCH-REQUEST TO
051700             WS-GANADOR
051800         MOVE WS-PROB1 TO WS-CONFIANZA
051900     ELSE
052000         MOVE PLAYER2-NAME OF REG-MATCH-REQUEST TO
052100             WS-GANADOR
052200         MOVE WS-PROB2 TO WS-CONFIANZA
052300     END-IF.
052400 3000-MOTOR-REGLAS-F.
052500     EXIT.
052600*
052700 3100-AJUSTE-RANKING-I.
052800     COMPUTE WS-RANK-DIFF =
052900         PLAYER2-RANK OF REG-MATCH-REQUEST -
053000         PLAYER1-RANK OF REG-MATCH-REQUEST.
053100     COMPUTE WS-PROB1 ROUNDED =
053200         0.5000 + (WS-RANK-DIFF * 0.01).
053300     IF WS-PROB1 > 0.7000
053400         MOVE 0.7000 TO WS-PROB1
053500     END-IF.
053600     IF WS-PROB1 < 0.3000
053700         MOVE 0.3000 TO WS-PROB1
053800     END-IF.
053900     COMPUTE WS-PROB2 ROUNDED = 1.0000 - WS-PROB1.
054000 3100-AJUSTE-RANKING-F.
054100     EXIT.
054200*
054300*    17/01/1991 HGO - NUEVO AJUSTE POR DIFERENCIA DE PORCENTAJE
054400*    DE PARTIDOS GANADOS EN CARRERA (TICKET CS-0618)
054500*
054600 3200-AJUSTE-WINPCT-I.
054700     COMPUTE WS-WIN-DIFF =
054800         PLAYER1-WINPCT-CAREER OF REG-MATCH-REQUEST -
054900         PLAYER2-WINPCT-CAREER OF REG-MATCH-REQUEST.
055000     COMPUTE WS-PROB1 ROUNDED =
055100         WS-PROB1 + (WS-WIN-DIFF * 0.1000).
055200     IF WS-PROB1 > 0.7000
055300         MOVE 0.7000 TO WS-PROB1
055400     END-IF.
055500     IF WS-PROB1 < 0.3000
055600         MOVE 0.3000 TO WS-PROB1
055700     END-IF.
055800     COMPUTE WS-PROB2 ROUNDED = 1.0000 - WS-PROB1.
055900 3200-AJUSTE-WINPCT-F.
056000     EXIT.
056100*
056200*    22/04/1994 DFR - NIVEL DE CONFIANZA Y RECOMENDACION DE
056300*    APUESTA A PARTIR DE LA PROBABILIDAD GANADORA (CS-0803)
056400*
056500 3500-ENRIQUECER-I.
056600     EVALUATE TRUE
056700         WHEN WS-CONFIANZA > 0.80
056800             MOVE 'HIGH  ' TO WS-NIVEL-CONF
056900             ADD 1 TO WS-CANT-HIGH
057000         WHEN WS-CONFIANZA > 0.65
057100             MOVE 'MEDIUM' TO WS-NIVEL-CONF
057200             ADD 1 TO WS-CANT-MEDIUM
057300         WHEN OTHER
057400             MOVE 'LOW   ' TO WS-NIVEL-CONF
057500             ADD 1 TO WS-CANT-LOW
057600     END-EVALUATE.
057700     EVALUATE TRUE
057800         WHEN WS-CONFIANZA > 0.85
057900             MOVE 'STRONG_WIN ' TO WS-RECOMENDACION
058000             ADD 1 TO WS-CANT-STRONG-WIN
058100         WHEN WS-CONFIANZA > 0.75
058200             MOVE 'WIN        ' TO WS-RECOMENDACION
058300             ADD 1 TO WS-CANT-WIN
058400         WHEN WS-CONFIANZA > 0.60
058500             MOVE 'MODERATE   ' TO WS-RECOMENDACION
058600             ADD 1 TO WS-CANT-MODERATE
058700         WHEN WS-CONFIANZA > 0.50
058800             MOVE 'SLIGHT     ' TO WS-RECOMENDACION
058900             ADD 1 TO WS-CANT-SLIGHT
059000         WHEN OTHER
059100             MOVE 'AVOID      ' TO WS-RECOMENDACION
059200             ADD 1 TO WS-CANT-AVOID
059300     END-EVALUATE.
059400 3500-ENRIQUECER-F.
059500     EXIT.
059600*
059700*    02/08/1989 RAA - GRABACION DEL PRONOSTICO EN EL ARCHIVO
059800*    DE SALIDA (CS-0447)
059900*
060000 6000-GRABAR-PRONOST-I.
060100     MOVE SPACES TO REG-PREDICTION-RESULT.
060200     MOVE PLAYER1-NAME OF REG-MATCH-REQUEST TO
060300         PLAYER1-NAME OF REG-PREDICTION-RESULT.
060400     MOVE PLAYER2-NAME OF REG-MATCH-REQUEST TO
060500         PLAYER2-NAME OF REG-PREDICTION-RESULT.
060600     MOVE WS-GANADOR             TO PREDICTED-WINNER.
060700     MOVE WS-PROB1               TO PLAYER1-WIN-PROB.
060800     MOVE WS-PROB2               TO PLAYER2-WIN-PROB.
060900     MOVE WS-CONFIANZA           TO CONFIDENCE.
061000     MOVE WS-NIVEL-CONF          TO CONFIDENCE-LEVEL.
061100     MOVE WS-RECOMENDACION       TO RECOMMENDATION.
061200     MOVE TOURNAMENT OF REG-MATCH-REQUEST TO
061300         TOURNAMENT OF REG-PREDICTION-RESULT.
061400     MOVE SURFACE OF REG-MATCH-REQUEST TO
061500         SURFACE OF REG-PREDICTION-RESULT.
061600     MOVE 'Using fallback rule engine' TO KEY-FACTORS.
061700     WRITE REG-SALIDA-PRONOST FROM
061800         WS-PREDICTION-RESULT-TEXTO.
061900     IF FS-SALPRONO NOT = '00'
062000         DISPLAY 'PROGM45S - ERROR GRABACION SALPRONO '
062100             FS-SALPRONO
062200     ELSE
062300         ADD 1 TO WS-TOTAL-PRONOSTIC
062400     END-IF.
062500 6000-GRABAR-PRONOST-F.
062600     EXIT.
062700*
062800 6200-GRABAR-RECHAZO-I.
062900     MOVE SPACES TO IMP-REG-RECHAZO.
063000     MOVE PLAYER1-NAME OF REG-MATCH-REQUEST TO
063100         IMP-RECH-PLAYER1.
063200     MOVE PLAYER2-NAME OF REG-MATCH-REQUEST TO
063300         IMP-RECH-PLAYER2.
063400     MOVE TOURNAMENT OF REG-MATCH-REQUEST TO
063500         IMP-RECH-TORNEO.
063600     MOVE WS-RECHAZO-MOTIVO      TO IMP-RECH-MOTIVO.
063700     WRITE REG-SALIDA-RECHAZO FROM IMP-REG-RECHAZO.
063800     IF FS-SALRECHA NOT = '00'
063900         DISPLAY 'PROGM45S - ERROR GRABACION SALRECHA '
064000             FS-SALRECHA
064100     ELSE
064200         ADD 1 TO WS-TOTAL-RECHAZADOS
064300     END-IF.
064400 6200-GRABAR-RECHAZO-F.
064500     EXIT.
064600*
064700*    14/06/2001 PSC - RESUMEN DE FIN DE CORRIDA CON CONTEO POR
064800*    NIVEL DE CONFIANZA Y POR RECOMENDACION (TICKET CS-1122)
064900*
065000 9000-IMPRIMIR-RESUMEN-I.
065100     MOVE WS-TOTAL-LEIDOS        TO WS-ED-LEIDOS.
065200     MOVE WS-TOTAL-RECHAZADOS    TO WS-ED-RECHAZADOS.
065300     MOVE WS-TOTAL-PRONOSTIC     TO WS-ED-PRONOST.
065400     MOVE WS-CANT-HIGH           TO WS-ED-HIGH.
065500     MOVE WS-CANT-MEDIUM         TO WS-ED-MEDIUM.
065600     MOVE WS-CANT-LOW            TO WS-ED-LOW.
065700     MOVE WS-CANT-STRONG-WIN     TO WS-ED-STRONG-WIN.
065800     MOVE WS-CANT-WIN            TO WS-ED-WIN.
065900     MOVE WS-CANT-MODERATE       TO WS-ED-MODERATE.
066000     MOVE WS-CANT-SLIGHT         TO WS-ED-SLIGHT.
066100     MOVE WS-CANT-AVOID          TO WS-ED-AVOID.
066200     DISPLAY ' '.
066300     DISPLAY 'TENNIS PREDICTION BATCH RUN SUMMARY'.
066400     DISPLAY '------------------------------------'.
066500     DISPLAY 'TOTAL RECORDS READ .......... '
066600         WS-ED-LEIDOS.
066700     DISPLAY 'TOTAL RECORDS REJECTED ...... '
066800         WS-ED-RECHAZADOS.
066900     DISPLAY 'TOTAL PREDICTIONS WRITTEN ... '
067000         WS-ED-PRONOST.
067100     DISPLAY ' '.
067200     DISPLAY 'BY CONFIDENCE LEVEL:'.
067300     DISPLAY '  HIGH ....................... '
067400         WS-ED-HIGH.
067500     DISPLAY '  MEDIUM ..................... '
067600         WS-ED-MEDIUM.
067700     DISPLAY '  LOW ........................ '
067800         WS-ED-LOW.
067900     DISPLAY ' '.
068000     DISPLAY 'BY RECOMMENDATION:'.
068100     DISPLAY '  STRONG_WIN ................. '
068200         WS-ED-STRONG-WIN.
068300     DISPLAY '  WIN ........................ '
068400         WS-ED-WIN.
068500     DISPLAY '  MODERATE ................... '
068600         WS-ED-MODERATE.
068700     DISPLAY '  SLIGHT ..................... '
068800         WS-ED-SLIGHT.
068900     DISPLAY '  AVOID ...................... '
069000         WS-ED-AVOID.
069100     DISPLAY ' '.
069200     DISPLAY 'PROGM45S - FIN DE CORRIDA '
069300         WS-FH-DD '/' WS-FH-MM '/' WS-FH-ANIO4.
069400 9000-IMPRIMIR-RESUMEN-F.
069500     EXIT.
069600*
069700 9999-FINAL-I.
069800     PERFORM 9000-IMPRIMIR-RESUMEN-I
069900         THRU 9000-IMPRIMIR-RESUMEN-F.
070000     CLOSE ENTPARTI.
070100     CLOSE SALPRONO.
070200     CLOSE SALRECHA.
070300 9999-FINAL-F.
070400     EXIT.
