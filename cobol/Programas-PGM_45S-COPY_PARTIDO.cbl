000100*////////////////// (PARTIDO) /////////////////////////////////
000200****************************************************************
000300*     COPY CPPARTID                                           *
000400*     LAYOUT SOLICITUD DE PRONOSTICO DE PARTIDO               *
000500*     ARCHIVO ENTPARTI (ENTRADA MOTOR DE REGLAS)              *
000600*     LARGO REGISTRO = 120 BYTES (SIN RELLENO, CAMPOS OCUPAN  *
000700*     EL REGISTRO COMPLETO)                                   *
000800****************************************************************
000900 01  REG-MATCH-REQUEST.
001000*        POSICION RELATIVA (01:30) NOMBRE JUGADOR 1
001100     03  PLAYER1-NAME            PIC X(30) VALUE SPACES.
001200*        POSICION RELATIVA (31:30) NOMBRE JUGADOR 2
001300     03  PLAYER2-NAME            PIC X(30) VALUE SPACES.
001400*        POSICION RELATIVA (61:30) NOMBRE DEL TORNEO
001500     03  TOURNAMENT              PIC X(30) VALUE SPACES.
001600*        POSICION RELATIVA (91:06) SUPERFICIE DE LA CANCHA
001700*        HARD / CLAY / GRASS / CARPET
001800     03  SURFACE                 PIC X(06) VALUE SPACES.
001900*        POSICION RELATIVA (97:04) RANKING MUNDIAL JUGADOR 1
002000*        0000 = RANKING NO INFORMADO
002100     03  PLAYER1-RANK            PIC 9(04) VALUE ZEROS.
002200*        POSICION RELATIVA (101:04) RANKING MUNDIAL JUGADOR 2
002300     03  PLAYER2-RANK            PIC 9(04) VALUE ZEROS.
002400*        POSICION RELATIVA (105:07) PCT. GANADOS CARRERA
002500*        JUGADOR 1 - FRACCION 0-1 CON 4 DECIMALES
002600     03  PLAYER1-WINPCT-CAREER   PIC S9(03)V9(04) VALUE ZEROS.
002700*        POSICION RELATIVA (112:07) IDEM JUGADOR 2
002800     03  PLAYER2-WINPCT-CAREER   PIC S9(03)V9(04) VALUE ZEROS.
002900*        POSICION RELATIVA (119:01) INDICADOR RANKING
003000*        'Y' = AMBOS RANKINGS FUERON INFORMADOS ; 'N' = NO
003100     03  RANK-PRESENT-FLAG       PIC X(01) VALUE 'N'.
003200*        POSICION RELATIVA (120:01) INDICADOR WINPCT
003300*        'Y' = AMBOS PCT. CARRERA FUERON INFORMADOS
003400     03  WINPCT-PRESENT-FLAG     PIC X(01) VALUE 'N'.
003500*
003600*    VISTA ALTERNATIVA DE REGISTRO COMPLETO (CHEQUEO DE
003700*    REGISTRO EN BLANCO -> VER PARRAFO 2200-VALIDAR-I)
003800 01  REG-MATCH-REQUEST-ALT REDEFINES REG-MATCH-REQUEST.
003900     03  WS-MATCH-REQUEST-TEXTO  PIC X(120).
004000*////////////////////////////////////////////////////////////////
